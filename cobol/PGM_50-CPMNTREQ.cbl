000100*////////////////// (MNTREQ) /////////////////////////////////////
000200************************************************
000300*    LAYOUT  NOVEDAD DE MANTENIMIENTO TRNMST     *
000400*    KC02788.ALU9999.CURSOS.MNTREQ               *
000500*    LARGO REGISTRO = 154 BYTES                  *
000600************************************************
000700*    POSICION RELATIVA (01:01) ACCION SOLICITADA
000800*    REQ-ACTION = 'C' ALTA; 'U' MODIF.; 'D' BAJA
000900 01  WS-REG-MNTREQ.
001000     03  REQ-ACTION          PIC X(01)    VALUE SPACES.
001100*    POSICION RELATIVA (02:10) ID DEL REGISTRO A AFECTAR
001200*    (MODIF./BAJA; SE IGNORA EN ALTA)
001300     03  REQ-PK-ID           PIC 9(10)    VALUE ZEROS.
001400*    POSICION RELATIVA (12:09) ID DE CLIENTE
001500*    BLANCO/CERO = NO SE INFORMA EN LA NOVEDAD
001600     03  REQ-CUST-ID         PIC 9(09)    VALUE ZEROS.
001700*    POSICION RELATIVA (21:100) NOMBRE DEL CLIENTE
001800*    TODO BLANCO = NO SE INFORMA EN LA NOVEDAD
001900     03  REQ-CUST-NAME       PIC X(100)   VALUE SPACES.
002000*    POSICION RELATIVA (121:09) IMPORTE, ZONA DISPLAY
002100     03  REQ-AMOUNT          PIC S9(09)   VALUE ZEROS.
002200*    POSICION RELATIVA (130:01) REQ-AMOUNT-PRES = 'Y' SI EL
002300*    IMPORTE VIENE INFORMADO EN LA NOVEDAD, 'N' EN CASO
002400*    CONTRARIO (MODELA "NULO" PORQUE CERO ES UN IMPORTE VALIDO)
002500     03  REQ-AMOUNT-PRES     PIC X(01)    VALUE 'N'.
002600*    POSICION RELATIVA (131:01) REQ-VALID = 'Y'/'N',
002700*    BLANCO = NO SE INFORMA EN LA NOVEDAD
002800     03  REQ-VALID           PIC X(01)    VALUE SPACES.
002900*    POSICION RELATIVA (132:19) FECHA-HORA SUGERIDA PARA EL
003000*    ALTA (SE IGNORA; EL ALTA SIEMPRE SELLA LA FECHA DEL
003100*    SISTEMA AL MOMENTO DE PROCESAR)
003200     03  REQ-CREATE-TS       PIC X(19)    VALUE SPACES.
003300*    POSICION RELATIVA (151:04) RESERVADO PARA USO FUTURO
003400     03  FILLER              PIC X(04)    VALUE SPACES.
003500*///////////////////////////////////////////////////////////////
