000100*////////////////// (FCLREQ) /////////////////////////////////////
000200************************************************
000300*    LAYOUT  NOMBRE DE ARCHIVO A CLASIFICAR      *
000400*    KC02788.ALU9999.CURSOS.FCLREQ               *
000500*    LARGO REGISTRO = 84 BYTES                   *
000600************************************************
000700*    POSICION RELATIVA (01:80) NOMBRE DE ARCHIVO TAL COMO
000800*    LLEGA (PUEDE TRAER SUFIJO .ENCODED Y/O EXTENSION)
000900 01  WS-REG-FCLREQ.
001000     03  FCL-FILENAME        PIC X(80)    VALUE SPACES.
001100*    POSICION RELATIVA (81:04) RESERVADO PARA USO FUTURO
001200     03  FILLER              PIC X(04)    VALUE SPACES.
001300*///////////////////////////////////////////////////////////////
