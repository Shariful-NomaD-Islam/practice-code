000100*////////////////// (INQREQ) /////////////////////////////////////
000200************************************************
000300*    LAYOUT  PEDIDO DE CONSULTA SOBRE TRNMST     *
000400*    KC02788.ALU9999.CURSOS.INQREQ               *
000500*    LARGO REGISTRO = 133 BYTES                  *
000600************************************************
000700*    POSICION RELATIVA (01:02) CODIGO DE CONSULTA
000800*    AL/CU/VA/NM/AR/CV/TO (VER PARRAFOS 3100-3700)
000900 01  WS-REG-INQREQ.
001000     03  INQ-TYPE            PIC X(02)    VALUE SPACES.
001100*    POSICION RELATIVA (03:09) ID DE CLIENTE (CU/CV/TO)
001200     03  INQ-CUST-ID         PIC 9(09)    VALUE ZEROS.
001300*    POSICION RELATIVA (12:100) FRAGMENTO DE NOMBRE (NM)
001400     03  INQ-NAME            PIC X(100)   VALUE SPACES.
001500*    POSICION RELATIVA (112:09) IMPORTE MINIMO DEL RANGO (AR)
001600     03  INQ-MIN-AMT         PIC S9(09)   VALUE ZEROS.
001700*    POSICION RELATIVA (121:09) IMPORTE MAXIMO DEL RANGO (AR)
001800     03  INQ-MAX-AMT         PIC S9(09)   VALUE ZEROS.
001900*    POSICION RELATIVA (130:04) RESERVADO PARA USO FUTURO
002000     03  FILLER              PIC X(04)    VALUE SPACES.
002100*///////////////////////////////////////////////////////////////
