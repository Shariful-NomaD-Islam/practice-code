000100*////////////////// (TRNMST) /////////////////////////////////////
000200************************************************
000300*    LAYOUT  MAESTRO DE TRANSACCIONES           *
000400*    KC02788.ALU9999.CURSOS.TRNMST              *
000500*    LARGO REGISTRO = 152 BYTES                 *
000600************************************************
000700*    POSICION RELATIVA (01:10) ID UNICO DEL REG.
000800*    ASIGNADO EN SECUENCIA AL MOMENTO DEL ALTA
000900 01  WS-REG-TRNMST.
001000     03  TRN-PK-ID           PIC 9(10)    VALUE ZEROS.
001100*    POSICION RELATIVA (11:09) ID DE CLIENTE
001200     03  TRN-CUST-ID         PIC 9(09)    VALUE ZEROS.
001300*    POSICION RELATIVA (20:100) NOMBRE DEL CLIENTE
001400     03  TRN-CUST-NAME       PIC X(100)   VALUE SPACES.
001500*    POSICION RELATIVA (120:09) IMPORTE CON SIGNO, UNIDADES
001600*    ENTERAS. ZONA DISPLAY, NO SE EMPAQUETA PARA RESPETAR
001700*    EL LARGO FIJO DE REGISTRO DEL ARCHIVO SECUENCIAL.
001800     03  TRN-AMOUNT          PIC S9(09)   VALUE ZEROS.
001900*    POSICION RELATIVA (129:19) FECHA-HORA DE ALTA
002000*    FORMATO AAAA-MM-DD HH:MM:SS
002100     03  TRN-CREATE-TS       PIC X(19)    VALUE SPACES.
002200*    POSICION RELATIVA (148:01) INDICADOR DE VIGENCIA
002300*    TRN-VALID = 'Y' VIGENTE  /  'N' NO VIGENTE
002400     03  TRN-VALID           PIC X(01)    VALUE 'Y'.
002500*    POSICION RELATIVA (149:04) RESERVADO PARA USO FUTURO
002600     03  FILLER              PIC X(04)    VALUE SPACES.
002700*///////////////////////////////////////////////////////////////
