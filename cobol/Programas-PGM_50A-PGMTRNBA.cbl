000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRNBA.
000300 AUTHOR.        R GUTIERREZ.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCO DEL INTERIOR.
000500 DATE-WRITTEN.  14/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO INTERNO.
000800***************************************************************
000900*  PROGRAMA  : PGMTRNBA                                       *
001000*  PROPOSITO : MANTENIMIENTO (ALTA/MODIF./BAJA) DEL MAESTRO DE *
001100*              TRANSACCIONES DE CLIENTES, BARRIDO DE LAS      *
001200*              CONSULTAS DEL LOTE Y GRABACION DEL MAESTRO      *
001300*              ACTUALIZADO CON TOTALES DE CONTROL AL CIERRE.   *
001400*                                                               *
001500*  ARCHIVOS  :                                                 *
001600*    TRNMST (ENTRADA)  MAESTRO DE TRANSACCIONES VIGENTE        *
001700*    MNTREQ (ENTRADA)  NOVEDADES DE MANTENIMIENTO              *
001800*    INQREQ (ENTRADA)  PEDIDOS DE CONSULTA                    *
001900*    NEWMST (SALIDA)   MAESTRO DE TRANSACCIONES ACTUALIZADO    *
002000*    RPTINQ (SALIDA)   INFORME DE CONSULTAS                   *
002100*                                                               *
002200*  EL MAESTRO SE CARGA COMPLETO EN LA TABLA WS-TRN-TABLE        *
002300*  (WS-TRN-ROW, OCCURS) PORQUE LAS NOVEDADES Y LAS CONSULTAS    *
002400*  NECESITAN BUSCARLO Y RECORRERLO MAS DE UNA VEZ POR CORRIDA.  *
002500***************************************************************
002600*                     REGISTRO DE CAMBIOS                      *
002700*----------------------------------------------------------------
002800*  FECHA       PROGR.   TICKET     DESCRIPCION                  *
002900*----------------------------------------------------------------
003000*  14/03/1991  RGU      SIS-0091   VERSION INICIAL: ALTA,       *
003100*                                  MODIF. Y BAJA DEL MAESTRO.   *
003200*  02/07/1991  RGU      SIS-0114   SE AGREGA EL BARRIDO DE      *
003300*                                  CONSULTAS AL/CU/VA Y EL      *
003400*                                  INFORME IMPRESO CON CORTE    *
003500*                                  DE PAGINA.                   *
003600*  19/11/1991  MCAB     SIS-0158   SE AGREGAN LAS CONSULTAS NM  *
003700*                                  (FRAGMENTO DE NOMBRE) Y AR   *
003800*                                  (RANGO DE IMPORTE).          *
003900*  05/02/1992  MCAB     SIS-0171   SE AGREGAN LAS CONSULTAS CV  *
004000*                                  Y TO (TOTAL POR CLIENTE      *
004100*                                  VIGENTE).                    *
004200*  23/09/1993  JPERALTA SIS-0240   LA BAJA NO COMPACTABA LA     *
004300*                                  TABLA Y DEJABA UN HUECO; SE  *
004400*                                  AGREGA 2350-COMPACTAR-I.     *
004500*  11/04/1994  JPERALTA SIS-0266   EL ALTA SIEMPRE SELLA LA     *
004600*                                  FECHA DE SISTEMA, AUNQUE     *
004700*                                  VENGA FECHA EN LA NOVEDAD.   *
004800*  30/01/1995  RGU      SIS-0301   SE AMPLIA WS-TOT-IMPORTE A   *
004900*                                  S9(11) POR DESBORDE EN       *
005000*                                  CARTERAS GRANDES.            *
005100*  08/08/1996  MCAB     SIS-0349   SE DOCUMENTAN LAS POSICIONES *
005200*                                  RELATIVAS DE CADA LAYOUT EN  *
005300*                                  LOS COPYS PEGADOS.           *
005400*  17/02/1998  JPERALTA SIS-0412   REVISION ANO 2000: LA        *
005500*                                  CENTURIA DE LA FECHA DE      *
005600*                                  SISTEMA SE CALCULA CON       *
005700*                                  VENTANA DE SIGLO (AA < 50 =  *
005800*                                  20XX, AA >= 50 = 19XX).      *
005900*  30/11/1999  JPERALTA SIS-0430   PRUEBAS FINALES DE PASAJE DE *
006000*                                  SIGLO SOBRE EL SELLO DE      *
006100*                                  FECHA-HORA DE ALTA.          *
006200*  14/06/2001  SDIAZ    SIS-0488   LA CONSULTA NM PASA A        *
006300*                                  COMPARAR SIN DISTINGUIR      *
006400*                                  MAYUSCULAS/MINUSCULAS.       *
006500*  09/09/2003  SDIAZ    SIS-0521   SE AGREGA EL RECHAZO DE      *
006600*                                  CODIGOS DE ACCION Y DE       *
006700*                                  CONSULTA DESCONOCIDOS.       *
006800*  20/01/2004  SDIAZ    SIS-0538   LA CONSULTA NM CON INQ-NAME  *
006900*                                  EN BLANCO NO SELECCIONABA    *
007000*                                  NINGUN REGISTRO; EL FRAGMENTO*
007100*                                  VACIO AHORA CALIFICA A TODO  *
007200*                                  REGISTRO CON NOMBRE NO EN    *
007300*                                  BLANCO (3400-CONS-NM-I).     *
007400***************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT TRNMST  ASSIGN DDTRNMST
008200            FILE STATUS IS FS-TRNMST.
008300     SELECT MNTREQ  ASSIGN DDMNTREQ
008400            FILE STATUS IS FS-MNTREQ.
008500     SELECT INQREQ  ASSIGN DDINQREQ
008600            FILE STATUS IS FS-INQREQ.
008700     SELECT NEWMST  ASSIGN DDNEWMST
008800            FILE STATUS IS FS-NEWMST.
008900     SELECT RPTINQ  ASSIGN DDRPTINQ
009000            FILE STATUS IS FS-RPTINQ.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  TRNMST
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-TRNMST                 PIC X(152).
009700 FD  MNTREQ
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-MNTREQ                 PIC X(154).
010100 FD  INQREQ
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-INQREQ                 PIC X(133).
010500 FD  NEWMST
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-NEWMST                 PIC X(152).
010900 FD  RPTINQ
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-RPTINQ                 PIC X(132).
011300 WORKING-STORAGE SECTION.
011400 01  FILLER                     PIC X(28)
011500         VALUE '* INICIO WORKING-STORAGE  *'.
011600*
011700*    COPY CPTRNMST.
011800*////////////////// (TRNMST) /////////////////////////////////////
011900*    LAYOUT  MAESTRO DE TRANSACCIONES, VISTA DE TRABAJO PARA
012000*    LOS READ/WRITE INTO DE TRNMST Y NEWMST.
012100 01  WS-REG-TRNMST.
012200     03  TRN-PK-ID              PIC 9(10)    VALUE ZEROS.
012300     03  TRN-CUST-ID            PIC 9(09)    VALUE ZEROS.
012400     03  TRN-CUST-NAME          PIC X(100)   VALUE SPACES.
012500     03  TRN-AMOUNT             PIC S9(09)   VALUE ZEROS.
012600     03  TRN-CREATE-TS          PIC X(19)    VALUE SPACES.
012700     03  TRN-VALID              PIC X(01)    VALUE 'Y'.
012800     03  FILLER                 PIC X(04)    VALUE SPACES.
012900*
013000*    COPY CPMNTREQ.
013100*////////////////// (MNTREQ) /////////////////////////////////////
013200*    LAYOUT  NOVEDAD DE MANTENIMIENTO, VISTA DE TRABAJO PARA EL
013300*    READ INTO DE MNTREQ.
013400 01  WS-REG-MNTREQ.
013500     03  REQ-ACTION             PIC X(01)    VALUE SPACES.
013600     03  REQ-PK-ID               PIC 9(10)    VALUE ZEROS.
013700     03  REQ-CUST-ID            PIC 9(09)    VALUE ZEROS.
013800     03  REQ-CUST-NAME          PIC X(100)   VALUE SPACES.
013900     03  REQ-AMOUNT             PIC S9(09)   VALUE ZEROS.
014000     03  REQ-AMOUNT-PRES        PIC X(01)    VALUE 'N'.
014100     03  REQ-VALID              PIC X(01)    VALUE SPACES.
014200     03  REQ-CREATE-TS          PIC X(19)    VALUE SPACES.
014300     03  FILLER                 PIC X(04)    VALUE SPACES.
014400*
014500*    COPY CPINQREQ.
014600*////////////////// (INQREQ) /////////////////////////////////////
014700*    LAYOUT  PEDIDO DE CONSULTA, VISTA DE TRABAJO PARA EL
014800*    READ INTO DE INQREQ.
014900 01  WS-REG-INQREQ.
015000     03  INQ-TYPE               PIC X(02)    VALUE SPACES.
015100     03  INQ-CUST-ID            PIC 9(09)    VALUE ZEROS.
015200     03  INQ-NAME               PIC X(100)   VALUE SPACES.
015300     03  INQ-MIN-AMT            PIC S9(09)   VALUE ZEROS.
015400     03  INQ-MAX-AMT            PIC S9(09)   VALUE ZEROS.
015500     03  FILLER                 PIC X(04)    VALUE SPACES.
015600*
015700*    TABLA DEL MAESTRO EN MEMORIA. SE CARGA UNA SOLA VEZ EN
015800*    1100-CARGAR-MAESTRO-I, SE MANTIENE CON LAS NOVEDADES DE
015900*    2000-PROCESO-MANT-I Y SE RECORRE UNA VEZ POR CADA PEDIDO
016000*    DE CONSULTA EN 3000-PROCESO-CONS-I. VER SIS-0091/SIS-0240.
016100 01  WS-TRN-TABLE.
016200     03  WS-TRN-ROW OCCURS 9999 TIMES.
016300         05  WS-TRN-KEY-GRP.
016400             10  WS-TRN-PK-ID       PIC 9(10).
016500             10  WS-TRN-CUST-ID     PIC 9(09).
016600*            VISTA COMBINADA DE CLAVE, SOLO PARA TRAZA DE CARGA
016700         05  WS-TRN-KEY-R REDEFINES WS-TRN-KEY-GRP
016800                                    PIC 9(19).
016900         05  WS-TRN-CUST-NAME       PIC X(100).
017000         05  WS-TRN-AMOUNT          PIC S9(09).
017100         05  WS-TRN-CREATE-TS       PIC X(19).
017200         05  WS-TRN-VALID           PIC X(01).
017300         05  FILLER                 PIC X(04).
017400 77  WS-TRN-CANT                    PIC S9(05) COMP VALUE ZERO.
017500 77  WS-NEXT-ID                     PIC S9(10) COMP VALUE ZERO.
017600 77  WS-SCAN-IX                     PIC S9(05) COMP VALUE ZERO.
017700 77  WS-FOUND-IX                    PIC S9(05) COMP VALUE ZERO.
017800 77  WS-COMPACT-IX                  PIC S9(05) COMP VALUE ZERO.
017900 77  WS-GRA-IX                      PIC S9(05) COMP VALUE ZERO.
018000*
018100 77  WS-SW-CARGA                    PIC X(01) VALUE 'N'.
018200     88  WS-FIN-CARGA                          VALUE 'Y'.
018300     88  WS-NO-FIN-CARGA                       VALUE 'N'.
018400 77  WS-SW-MNT                      PIC X(01) VALUE 'N'.
018500     88  WS-FIN-MNT                            VALUE 'Y'.
018600     88  WS-NO-FIN-MNT                         VALUE 'N'.
018700 77  WS-SW-INQ                      PIC X(01) VALUE 'N'.
018800     88  WS-FIN-INQ                            VALUE 'Y'.
018900     88  WS-NO-FIN-INQ                         VALUE 'N'.
019000*
019100 77  FS-TRNMST                      PIC X(02) VALUE SPACES.
019200 77  FS-MNTREQ                      PIC X(02) VALUE SPACES.
019300 77  FS-INQREQ                      PIC X(02) VALUE SPACES.
019400 77  FS-NEWMST                      PIC X(02) VALUE SPACES.
019500 77  FS-RPTINQ                      PIC X(02) VALUE SPACES.
019600*
019700 77  WS-CANT-LEIDOS                 PIC 9(07) COMP VALUE ZERO.
019800 77  WS-CANT-ALTAS                  PIC 9(05) COMP VALUE ZERO.
019900 77  WS-CANT-MODIF                  PIC 9(05) COMP VALUE ZERO.
020000 77  WS-CANT-BAJAS                  PIC 9(05) COMP VALUE ZERO.
020100 77  WS-CANT-RECHAZOS               PIC 9(05) COMP VALUE ZERO.
020200 77  WS-CANT-GRABADOS               PIC 9(07) COMP VALUE ZERO.
020300 77  WS-CANT-MATCHES                PIC 9(07) COMP VALUE ZERO.
020400 77  WS-TOT-IMPORTE                 PIC S9(11) COMP-3 VALUE ZERO. SIS-0301
020500 77  WS-CUENTA-LINEA                PIC S9(05) COMP VALUE ZERO.
020600*
020700*    DESCOMPOSICION DE FECHA/HORA DE SISTEMA (ACCEPT FROM DATE
020800*    DEVUELVE AAMMDD, DOS DIGITOS DE ANIO - VER SIS-0412).
020900 01  WS-FECHA-SISTEMA.
021000     03  WS-FEC-AA                  PIC 9(02).
021100     03  WS-FEC-MM                  PIC 9(02).
021200     03  WS-FEC-DD                  PIC 9(02).
021300 01  WS-HORA-SISTEMA.
021400     03  WS-HOR-HH                  PIC 9(02).
021500     03  WS-HOR-MI                  PIC 9(02).
021600     03  WS-HOR-SS                  PIC 9(02).
021700     03  WS-HOR-HS                  PIC 9(02).
021800 77  WS-FEC-SIGLO                   PIC 9(02) VALUE ZERO.
021900*
022000*    ARMADO DEL SELLO DE FECHA-HORA DE ALTA, FORMATO
022100*    AAAA-MM-DD HH:MM:SS (19 BYTES). LA VISTA PLANA SE USA
022200*    PARA MOVERLO DE UN SOLO PASO A WS-TRN-CREATE-TS.
022300 01  WS-TS-BUILD.
022400     03  WS-TS-SIGLO                PIC 9(02).
022500     03  WS-TS-ANIO2                PIC 9(02).
022600     03  FILLER                     PIC X(01) VALUE '-'.
022700     03  WS-TS-MM                   PIC 9(02).
022800     03  FILLER                     PIC X(01) VALUE '-'.
022900     03  WS-TS-DD                   PIC 9(02).
023000     03  FILLER                     PIC X(01) VALUE SPACE.
023100     03  WS-TS-HH                   PIC 9(02).
023200     03  FILLER                     PIC X(01) VALUE ':'.
023300     03  WS-TS-MI                   PIC 9(02).
023400     03  FILLER                     PIC X(01) VALUE ':'.
023500     03  WS-TS-SS                   PIC 9(02).
023600 01  WS-TS-BUILD-X REDEFINES WS-TS-BUILD
023700                                    PIC X(19).
023800*
023900*    VISTA DE 30 POSICIONES DEL NOMBRE DE CLIENTE, PARA LA
024000*    COLUMNA CUST-NAME DEL DETALLE DEL INFORME.
024100 01  WS-CUST-NAME-VIEW.
024200     03  WS-CUST-NAME-100           PIC X(100).
024300 01  WS-CUST-NAME-VIEW-R REDEFINES WS-CUST-NAME-VIEW.
024400     03  WS-CUST-NAME-30            PIC X(30).
024500     03  FILLER                     PIC X(70).
024600*
024700*    AREAS DE TRABAJO DE LA CONSULTA NM (FRAGMENTO DE NOMBRE,
024800*    SIN DISTINGUIR MAYUSCULAS/MINUSCULAS - VER SIS-0488).
024900 77  WS-NM-NOMBRE-MAY                PIC X(100) VALUE SPACES.
025000 77  WS-NM-FRAGM-MAY                 PIC X(100) VALUE SPACES.
025100 77  WS-NM-LEN-NOM                   PIC S9(03) COMP VALUE ZERO.
025200 77  WS-NM-LEN-FRAG                  PIC S9(03) COMP VALUE ZERO.
025300 77  WS-NM-LIMITE                    PIC S9(03) COMP VALUE ZERO.
025400 77  WS-NM-POS                       PIC S9(03) COMP VALUE ZERO.
025500 77  WS-NM-HALLADO                   PIC X(01) VALUE 'N'.
025600*
025700*    EDICION DE PARAMETROS PARA EL ENCABEZADO DE CADA CONSULTA.
025800 77  WS-ENC-CUSTID-ED                PIC Z(8)9.
025900 77  WS-ENC-MINAMT-ED                PIC -(8)9.
026000 77  WS-ENC-MAXAMT-ED                PIC -(8)9.
026100*
026200 77  WS-PIPE                         PIC X(01) VALUE '|'.
026300*
026400*    LINEA DE TITULO DE PAGINA DEL INFORME DE CONSULTAS.
026500 01  WS-TITULO-RPT.
026600     03  FILLER                      PIC X(40) VALUE SPACES.
026700     03  FILLER                      PIC X(30)
026800             VALUE 'INFORME DE CONSULTAS - TRNBA'.
026900     03  FILLER                      PIC X(10) VALUE SPACES.
027000     03  FILLER                      PIC X(14)
027100             VALUE 'FECHA CORRIDA:'.
027200     03  WS-TIT-DD                   PIC Z9.
027300     03  FILLER                      PIC X(01) VALUE '/'.
027400     03  WS-TIT-MM                   PIC Z9.
027500     03  FILLER                      PIC X(01) VALUE '/'.
027600     03  WS-TIT-AAAA                 PIC 9(04).
027700     03  FILLER                      PIC X(28) VALUE SPACES.
027800*
027900*    LINEA DE SUBTITULO (ENCABEZADO DE COLUMNAS DEL DETALLE).
028000 01  WS-SUBTIT-RPT.
028100     03  FILLER                      PIC X(01) VALUE '|'.
028200     03  FILLER                      PIC X(10) VALUE 'PK-ID'.
028300     03  FILLER                      PIC X(01) VALUE '|'.
028400     03  FILLER                      PIC X(09) VALUE 'CUST-ID'.
028500     03  FILLER                      PIC X(01) VALUE SPACE.
028600     03  FILLER                      PIC X(30) VALUE 'CUST-NAME'.
028700     03  FILLER                      PIC X(01) VALUE SPACE.
028800     03  FILLER                      PIC X(12) VALUE 'AMOUNT'.
028900     03  FILLER                      PIC X(01) VALUE SPACE.
029000     03  FILLER                      PIC X(19) VALUE 'CREATE-TS'.
029100     03  FILLER                      PIC X(01) VALUE SPACE.
029200     03  FILLER                      PIC X(05) VALUE 'VALID'.
029300     03  FILLER                      PIC X(01) VALUE '|'.
029400     03  FILLER                      PIC X(40) VALUE SPACES.
029500*
029600*    LINEA DE ENCABEZADO DE CADA PEDIDO DE CONSULTA.
029700 01  WS-ENCAB-INQ.
029800     03  FILLER                      PIC X(10) VALUE 'CONSULTA: '.
029900     03  WS-ENC-TIPO                 PIC X(02).
030000     03  FILLER                      PIC X(01) VALUE SPACE.
030100     03  FILLER                 PIC X(12) VALUE 'PARAMETROS: '.
030200     03  WS-ENC-PARMS                PIC X(90) VALUE SPACES.
030300     03  FILLER                      PIC X(17) VALUE SPACES.
030400*
030500*    LINEA DE DETALLE (UNA POR COINCIDENCIA ENCONTRADA).
030600 01  WS-DETALLE-RPT.
030700     03  WS-COL1                     PIC X(01) VALUE SPACE.
030800     03  WS-DET-PKID                 PIC Z(9)9.
030900     03  WS-COL2                     PIC X(01) VALUE SPACE.
031000     03  WS-DET-CUSTID                PIC Z(8)9.
031100     03  WS-COL3                     PIC X(01) VALUE SPACE.
031200     03  WS-DET-NAME                 PIC X(30) VALUE SPACES.
031300     03  WS-COL4                     PIC X(01) VALUE SPACE.
031400     03  WS-DET-AMT                  PIC ZZZ,ZZZ,ZZ9-.
031500     03  WS-COL5                     PIC X(01) VALUE SPACE.
031600     03  WS-DET-TS                   PIC X(19) VALUE SPACES.
031700     03  WS-COL6                     PIC X(01) VALUE SPACE.
031800     03  WS-DET-VALID                PIC X(01) VALUE SPACE.
031900     03  FILLER                      PIC X(04) VALUE SPACES.
032000     03  WS-COL7                     PIC X(01) VALUE SPACE.
032100     03  FILLER                      PIC X(40) VALUE SPACES.
032200*
032300*    LINEA DE ERROR (CODIGO DE CONSULTA NO RECONOCIDO).
032400 01  WS-LINEA-ERROR.
032500     03  FILLER                      PIC X(10) VALUE SPACES.
032600     03  FILLER                      PIC X(30)
032700             VALUE 'CODIGO DE CONSULTA INVALIDO: '.
032800     03  WS-ERR-TIPO                 PIC X(02).
032900     03  FILLER                      PIC X(90) VALUE SPACES.
033000*
033100*    LINEAS DE CIERRE DE CADA PEDIDO (CANTIDAD DE COINCIDENCIAS
033200*    O TOTAL ACUMULADO, SEGUN EL TIPO DE CONSULTA).
033300 01  WS-TRAILER-MATCH.
033400     03  FILLER                      PIC X(10) VALUE SPACES.
033500     03  FILLER                      PIC X(09) VALUE 'MATCHES: '.
033600     03  WS-TRAIL-CNT                PIC ZZZZ9.
033700     03  FILLER                      PIC X(108) VALUE SPACES.
033800 01  WS-TRAILER-TOTAL.
033900     03  FILLER                      PIC X(10) VALUE SPACES.
034000     03  FILLER                      PIC X(07) VALUE 'TOTAL: '.
034100     03  WS-TRAIL-TOT                PIC ZZZ,ZZZ,ZZZ,ZZ9-.
034200     03  FILLER                      PIC X(99) VALUE SPACES.
034300*
034400*    LINEA DE TOTALES DE CONTROL DE FIN DE CORRIDA (SE USA
034500*    UNA SOLA VEZ POR RUBRO, EN 9100-TOTALES-RPT-I).
034600 01  WS-CTL-LINEA.
034700     03  FILLER                      PIC X(20) VALUE SPACES.
034800     03  WS-CTL-ETIQ                 PIC X(35) VALUE SPACES.
034900     03  WS-CTL-VALOR                PIC ZZZZZZ9.
035000     03  FILLER                      PIC X(70) VALUE SPACES.
035100*
035200 01  FILLER                     PIC X(25)
035300         VALUE '* FINAL WORKING-STORAGE  *'.
035400 PROCEDURE DIVISION.
035500*
035600 0000-PRINCIPAL-I.
035700     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
035800     PERFORM 2000-PROCESO-MANT-I THRU 2000-PROCESO-MANT-F
035900        UNTIL WS-FIN-MNT.
036000     PERFORM 3000-PROCESO-CONS-I THRU 3000-PROCESO-CONS-F
036100        UNTIL WS-FIN-INQ.
036200     MOVE 1 TO WS-GRA-IX.
036300     PERFORM 4000-GRABAR-MAESTRO-I THRU 4000-GRABAR-MAESTRO-F
036400        UNTIL WS-GRA-IX > WS-TRN-CANT.
036500     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
036600 0000-PRINCIPAL-F.
036700     GOBACK.
036800*
036900*----------------------------------------------------------------
037000*    APERTURA DE ARCHIVOS, CARGA DEL MAESTRO Y PRIMERAS LECTURAS
037100*    DE NOVEDADES Y DE PEDIDOS DE CONSULTA (LECTURA ANTICIPADA).
037200*----------------------------------------------------------------
037300 1000-INICIO-I.
037400     OPEN INPUT  TRNMST MNTREQ INQREQ.
037500     OPEN OUTPUT NEWMST RPTINQ.
037600     IF FS-TRNMST NOT = '00' OR FS-MNTREQ NOT = '00' OR
037700        FS-INQREQ NOT = '00' OR FS-NEWMST NOT = '00' OR
037800        FS-RPTINQ NOT = '00'
037900        DISPLAY '* ERROR EN OPEN DE ARCHIVOS DE PGMTRNBA'
038000        MOVE 9999 TO RETURN-CODE
038100        GOBACK
038200     END-IF.
038300     PERFORM 1500-ENCABEZADO-RPT-I THRU 1500-ENCABEZADO-RPT-F.
038400     PERFORM 1150-LEER-MAESTRO-I THRU 1150-LEER-MAESTRO-F.
038500     PERFORM 1100-CARGAR-MAESTRO-I THRU 1100-CARGAR-MAESTRO-F
038600        UNTIL WS-FIN-CARGA.
038700     ADD 1 TO WS-NEXT-ID.
038800     PERFORM 2050-LEER-MNT-I THRU 2050-LEER-MNT-F.
038900     PERFORM 3050-LEER-INQ-I THRU 3050-LEER-INQ-F.
039000 1000-INICIO-F.
039100     EXIT.
039200*
039300 1100-CARGAR-MAESTRO-I.
039400     ADD 1 TO WS-TRN-CANT.
039500     MOVE TRN-PK-ID      TO WS-TRN-PK-ID   (WS-TRN-CANT).
039600     MOVE TRN-CUST-ID    TO WS-TRN-CUST-ID (WS-TRN-CANT).
039700     MOVE TRN-CUST-NAME  TO WS-TRN-CUST-NAME (WS-TRN-CANT).
039800     MOVE TRN-AMOUNT     TO WS-TRN-AMOUNT  (WS-TRN-CANT).
039900     MOVE TRN-CREATE-TS  TO WS-TRN-CREATE-TS (WS-TRN-CANT).
040000     MOVE TRN-VALID      TO WS-TRN-VALID   (WS-TRN-CANT).
040100     IF TRN-PK-ID > WS-NEXT-ID
040200        MOVE TRN-PK-ID TO WS-NEXT-ID
040300     END-IF.
040400     DISPLAY 'CARGA MAESTRO - CLAVE: '
040500             WS-TRN-KEY-R (WS-TRN-CANT).
040600     PERFORM 1150-LEER-MAESTRO-I THRU 1150-LEER-MAESTRO-F.
040700 1100-CARGAR-MAESTRO-F.
040800     EXIT.
040900*
041000 1150-LEER-MAESTRO-I.
041100     READ TRNMST INTO WS-REG-TRNMST.
041200     EVALUATE FS-TRNMST
041300        WHEN '00'
041400           ADD 1 TO WS-CANT-LEIDOS
041500        WHEN '10'
041600           SET WS-FIN-CARGA TO TRUE
041700        WHEN OTHER
041800           DISPLAY '* ERROR EN LECTURA DE TRNMST FS= ' FS-TRNMST
041900           MOVE 9999 TO RETURN-CODE
042000           SET WS-FIN-CARGA TO TRUE
042100     END-EVALUATE.
042200 1150-LEER-MAESTRO-F.
042300     EXIT.
042400*
042500 1500-ENCABEZADO-RPT-I.                                           SIS-0412
042600     ACCEPT WS-FECHA-SISTEMA FROM DATE.
042700     MOVE WS-FEC-DD TO WS-TIT-DD.
042800     MOVE WS-FEC-MM TO WS-TIT-MM.
042900     IF WS-FEC-AA < 50
043000        COMPUTE WS-TIT-AAAA = 2000 + WS-FEC-AA
043100     ELSE
043200        COMPUTE WS-TIT-AAAA = 1900 + WS-FEC-AA
043300     END-IF.
043400     WRITE REG-RPTINQ FROM WS-TITULO-RPT AFTER ADVANCING PAGE.
043500     MOVE 1 TO WS-CUENTA-LINEA.
043600     PERFORM 1600-SUBTITULO-RPT-I THRU 1600-SUBTITULO-RPT-F.
043700 1500-ENCABEZADO-RPT-F.                                           SIS-0412
043800     EXIT.
043900*
044000 1600-SUBTITULO-RPT-I.
044100     WRITE REG-RPTINQ FROM WS-SUBTIT-RPT AFTER ADVANCING 1.
044200     ADD 1 TO WS-CUENTA-LINEA.
044300 1600-SUBTITULO-RPT-F.
044400     EXIT.
044500*
044600*----------------------------------------------------------------
044700*    APLICACION DE NOVEDADES DE MANTENIMIENTO (ALTA/MODIF/BAJA)
044800*----------------------------------------------------------------
044900 2000-PROCESO-MANT-I.
045000     EVALUATE REQ-ACTION
045100        WHEN 'C'
045200           PERFORM 2100-ALTA-I  THRU 2100-ALTA-F
045300        WHEN 'U'
045400           PERFORM 2200-MODIF-I THRU 2200-MODIF-F
045500        WHEN 'D'
045600           PERFORM 2300-BAJA-I  THRU 2300-BAJA-F
045700        WHEN OTHER
045800           PERFORM 2400-RECHAZO-I THRU 2400-RECHAZO-F
045900     END-EVALUATE.
046000     PERFORM 2050-LEER-MNT-I THRU 2050-LEER-MNT-F.
046100 2000-PROCESO-MANT-F.
046200     EXIT.
046300*
046400 2050-LEER-MNT-I.
046500     READ MNTREQ INTO WS-REG-MNTREQ.
046600     EVALUATE FS-MNTREQ
046700        WHEN '00'
046800           CONTINUE
046900        WHEN '10'
047000           SET WS-FIN-MNT TO TRUE
047100        WHEN OTHER
047200           DISPLAY '* ERROR EN LECTURA DE MNTREQ FS= ' FS-MNTREQ
047300           MOVE 9999 TO RETURN-CODE
047400           SET WS-FIN-MNT TO TRUE
047500     END-EVALUATE.
047600 2050-LEER-MNT-F.
047700     EXIT.
047800*
047900*    SIS-0266: EL ALTA IGNORA REQ-CREATE-TS Y SIEMPRE SELLA LA
048000*    FECHA-HORA DE SISTEMA AL MOMENTO DE PROCESAR.
048100 2100-ALTA-I.                                                     SIS-0266
048200     ADD 1 TO WS-TRN-CANT.
048300     MOVE WS-NEXT-ID TO WS-TRN-PK-ID (WS-TRN-CANT).
048400     ADD 1 TO WS-NEXT-ID.
048500     MOVE REQ-CUST-ID   TO WS-TRN-CUST-ID   (WS-TRN-CANT).
048600     MOVE REQ-CUST-NAME TO WS-TRN-CUST-NAME (WS-TRN-CANT).
048700     MOVE REQ-AMOUNT    TO WS-TRN-AMOUNT    (WS-TRN-CANT).
048800     PERFORM 2150-SELLO-FECHA-I THRU 2150-SELLO-FECHA-F.
048900     MOVE WS-TS-BUILD-X TO WS-TRN-CREATE-TS (WS-TRN-CANT).
049000     IF REQ-VALID = SPACE
049100        MOVE 'Y' TO WS-TRN-VALID (WS-TRN-CANT)
049200     ELSE
049300        MOVE REQ-VALID TO WS-TRN-VALID (WS-TRN-CANT)
049400     END-IF.
049500     ADD 1 TO WS-CANT-ALTAS.
049600 2100-ALTA-F.                                                     SIS-0266
049700     EXIT.
049800*
049900 2150-SELLO-FECHA-I.                                              SIS-0266
050000     ACCEPT WS-FECHA-SISTEMA FROM DATE.
050100     ACCEPT WS-HORA-SISTEMA FROM TIME.
050200     IF WS-FEC-AA < 50
050300        MOVE 20 TO WS-FEC-SIGLO
050400     ELSE
050500        MOVE 19 TO WS-FEC-SIGLO
050600     END-IF.
050700     MOVE WS-FEC-SIGLO TO WS-TS-SIGLO.
050800     MOVE WS-FEC-AA    TO WS-TS-ANIO2.
050900     MOVE WS-FEC-MM    TO WS-TS-MM.
051000     MOVE WS-FEC-DD    TO WS-TS-DD.
051100     MOVE WS-HOR-HH    TO WS-TS-HH.
051200     MOVE WS-HOR-MI    TO WS-TS-MI.
051300     MOVE WS-HOR-SS    TO WS-TS-SS.
051400 2150-SELLO-FECHA-F.                                              SIS-0266
051500     EXIT.
051600*
051700 2200-MODIF-I.
051800     PERFORM 2250-BUSCAR-PK-I THRU 2250-BUSCAR-PK-F.
051900     IF WS-FOUND-IX = ZERO
052000        PERFORM 2400-RECHAZO-I THRU 2400-RECHAZO-F
052100     ELSE
052200        IF REQ-CUST-ID > ZERO
052300           MOVE REQ-CUST-ID TO WS-TRN-CUST-ID (WS-FOUND-IX)
052400        END-IF
052500        IF REQ-CUST-NAME NOT = SPACES
052600           MOVE REQ-CUST-NAME TO WS-TRN-CUST-NAME (WS-FOUND-IX)
052700        END-IF
052800        IF REQ-AMOUNT-PRES = 'Y'
052900           MOVE REQ-AMOUNT TO WS-TRN-AMOUNT (WS-FOUND-IX)
053000        END-IF
053100        IF REQ-VALID NOT = SPACE
053200           MOVE REQ-VALID TO WS-TRN-VALID (WS-FOUND-IX)
053300        END-IF
053400        ADD 1 TO WS-CANT-MODIF
053500     END-IF.
053600 2200-MODIF-F.
053700     EXIT.
053800*
053900 2250-BUSCAR-PK-I.
054000     MOVE ZERO TO WS-FOUND-IX.
054100     MOVE 1    TO WS-SCAN-IX.
054200     PERFORM 2260-BUSCAR-PASO-I THRU 2260-BUSCAR-PASO-F
054300        UNTIL WS-SCAN-IX > WS-TRN-CANT OR WS-FOUND-IX NOT = ZERO.
054400 2250-BUSCAR-PK-F.
054500     EXIT.
054600*
054700 2260-BUSCAR-PASO-I.
054800     IF WS-TRN-PK-ID (WS-SCAN-IX) = REQ-PK-ID
054900        MOVE WS-SCAN-IX TO WS-FOUND-IX
055000     ELSE
055100        ADD 1 TO WS-SCAN-IX
055200     END-IF.
055300 2260-BUSCAR-PASO-F.
055400     EXIT.
055500*
055600*    SIS-0240: LA BAJA COMPACTA LA TABLA PARA NO DEJAR UN HUECO.
055700 2300-BAJA-I.                                                     SIS-0240
055800     PERFORM 2250-BUSCAR-PK-I THRU 2250-BUSCAR-PK-F.
055900     IF WS-FOUND-IX = ZERO
056000        PERFORM 2400-RECHAZO-I THRU 2400-RECHAZO-F
056100     ELSE
056200        MOVE WS-FOUND-IX TO WS-COMPACT-IX
056300        PERFORM 2350-COMPACTAR-I THRU 2350-COMPACTAR-F
056400           UNTIL WS-COMPACT-IX >= WS-TRN-CANT
056500        SUBTRACT 1 FROM WS-TRN-CANT
056600        ADD 1 TO WS-CANT-BAJAS
056700     END-IF.
056800 2300-BAJA-F.                                                     SIS-0240
056900     EXIT.
057000*
057100 2350-COMPACTAR-I.                                                SIS-0240
057200     MOVE WS-TRN-ROW (WS-COMPACT-IX + 1)
057300          TO WS-TRN-ROW (WS-COMPACT-IX).
057400     ADD 1 TO WS-COMPACT-IX.
057500 2350-COMPACTAR-F.                                                SIS-0240
057600     EXIT.
057700*
057800*    SIS-0521: SE RECHAZA CUALQUIER ACCION O PK-ID NO HALLADO.
057900 2400-RECHAZO-I.                                                  SIS-0521
058000     ADD 1 TO WS-CANT-RECHAZOS.
058100     DISPLAY '* NOVEDAD RECHAZADA - ACCION: ' REQ-ACTION
058200             ' PK-ID: ' REQ-PK-ID.
058300 2400-RECHAZO-F.                                                  SIS-0521
058400     EXIT.
058500*
058600*----------------------------------------------------------------
058700*    BARRIDO DE PEDIDOS DE CONSULTA SOBRE EL MAESTRO EN MEMORIA
058800*----------------------------------------------------------------
058900 3000-PROCESO-CONS-I.
059000     PERFORM 3090-ENCABEZADO-INQ-I THRU 3090-ENCABEZADO-INQ-F.
059100     MOVE ZERO TO WS-CANT-MATCHES.
059200     MOVE ZERO TO WS-TOT-IMPORTE.
059300     MOVE 1    TO WS-SCAN-IX.
059400     EVALUATE INQ-TYPE
059500        WHEN 'AL'
059600           PERFORM 3100-CONS-AL-I THRU 3100-CONS-AL-F
059700              UNTIL WS-SCAN-IX > WS-TRN-CANT
059800           PERFORM 3850-TRAILER-MATCH-I THRU 3850-TRAILER-MATCH-F
059900        WHEN 'CU'
060000           PERFORM 3200-CONS-CU-I THRU 3200-CONS-CU-F
060100              UNTIL WS-SCAN-IX > WS-TRN-CANT
060200           PERFORM 3850-TRAILER-MATCH-I THRU 3850-TRAILER-MATCH-F
060300        WHEN 'VA'
060400           PERFORM 3300-CONS-VA-I THRU 3300-CONS-VA-F
060500              UNTIL WS-SCAN-IX > WS-TRN-CANT
060600           PERFORM 3850-TRAILER-MATCH-I THRU 3850-TRAILER-MATCH-F
060700        WHEN 'NM'
060800           PERFORM 3400-CONS-NM-I THRU 3400-CONS-NM-F
060900              UNTIL WS-SCAN-IX > WS-TRN-CANT
061000           PERFORM 3850-TRAILER-MATCH-I THRU 3850-TRAILER-MATCH-F
061100        WHEN 'AR'
061200           PERFORM 3500-CONS-AR-I THRU 3500-CONS-AR-F
061300              UNTIL WS-SCAN-IX > WS-TRN-CANT
061400           PERFORM 3850-TRAILER-MATCH-I THRU 3850-TRAILER-MATCH-F
061500        WHEN 'CV'
061600           PERFORM 3600-CONS-CV-I THRU 3600-CONS-CV-F
061700              UNTIL WS-SCAN-IX > WS-TRN-CANT
061800           PERFORM 3850-TRAILER-MATCH-I THRU 3850-TRAILER-MATCH-F
061900        WHEN 'TO'
062000           PERFORM 3700-CONS-TO-I THRU 3700-CONS-TO-F
062100              UNTIL WS-SCAN-IX > WS-TRN-CANT
062200           PERFORM 3860-TRAILER-TOTAL-I THRU 3860-TRAILER-TOTAL-F
062300        WHEN OTHER
062400           PERFORM 3900-CONS-ERROR-I THRU 3900-CONS-ERROR-F
062500     END-EVALUATE.
062600     PERFORM 3050-LEER-INQ-I THRU 3050-LEER-INQ-F.
062700 3000-PROCESO-CONS-F.
062800     EXIT.
062900*
063000 3050-LEER-INQ-I.
063100     READ INQREQ INTO WS-REG-INQREQ.
063200     EVALUATE FS-INQREQ
063300        WHEN '00'
063400           CONTINUE
063500        WHEN '10'
063600           SET WS-FIN-INQ TO TRUE
063700        WHEN OTHER
063800           DISPLAY '* ERROR EN LECTURA DE INQREQ FS= ' FS-INQREQ
063900           MOVE 9999 TO RETURN-CODE
064000           SET WS-FIN-INQ TO TRUE
064100     END-EVALUATE.
064200 3050-LEER-INQ-F.
064300     EXIT.
064400*
064500 3090-ENCABEZADO-INQ-I.
064600     MOVE SPACES TO WS-ENC-PARMS.
064700     MOVE INQ-CUST-ID TO WS-ENC-CUSTID-ED.
064800     MOVE INQ-MIN-AMT TO WS-ENC-MINAMT-ED.
064900     MOVE INQ-MAX-AMT TO WS-ENC-MAXAMT-ED.
065000     EVALUATE INQ-TYPE
065100        WHEN 'AL'
065200           STRING 'TODOS LOS REGISTROS' DELIMITED BY SIZE
065300              INTO WS-ENC-PARMS
065400        WHEN 'CU'
065500           STRING 'CUST-ID=' WS-ENC-CUSTID-ED DELIMITED BY SIZE
065600              INTO WS-ENC-PARMS
065700        WHEN 'VA'
065800           STRING 'SOLO VIGENTES (TRN-VALID = Y)' DELIMITED
065900              BY SIZE INTO WS-ENC-PARMS
066000        WHEN 'NM'
066100           STRING 'FRAGMENTO=' INQ-NAME DELIMITED BY SIZE
066200              INTO WS-ENC-PARMS
066300        WHEN 'AR'
066400           STRING 'RANGO ' WS-ENC-MINAMT-ED ' A '
066500              WS-ENC-MAXAMT-ED DELIMITED BY SIZE
066600              INTO WS-ENC-PARMS
066700        WHEN 'CV'
066800           STRING 'CUST-ID=' WS-ENC-CUSTID-ED
066900              ' Y VIGENTE' DELIMITED BY SIZE
067000              INTO WS-ENC-PARMS
067100        WHEN 'TO'
067200           STRING 'TOTAL DEL CUST-ID=' WS-ENC-CUSTID-ED
067300              ' VIGENTE' DELIMITED BY SIZE
067400              INTO WS-ENC-PARMS
067500        WHEN OTHER
067600           STRING 'CODIGO DESCONOCIDO' DELIMITED BY SIZE
067700              INTO WS-ENC-PARMS
067800     END-EVALUATE.
067900     MOVE INQ-TYPE TO WS-ENC-TIPO.
068000     IF WS-CUENTA-LINEA > 52
068100        PERFORM 1500-ENCABEZADO-RPT-I THRU 1500-ENCABEZADO-RPT-F
068200     END-IF.
068300     WRITE REG-RPTINQ FROM WS-ENCAB-INQ AFTER ADVANCING 2.
068400     ADD 1 TO WS-CUENTA-LINEA.
068500 3090-ENCABEZADO-INQ-F.
068600     EXIT.
068700*
068800*    AL - DEVUELVE TODOS LOS REGISTROS DEL MAESTRO.
068900 3100-CONS-AL-I.
069000     PERFORM 3800-DETALLE-RPT-I THRU 3800-DETALLE-RPT-F.
069100     ADD 1 TO WS-CANT-MATCHES.
069200     ADD 1 TO WS-SCAN-IX.
069300 3100-CONS-AL-F.
069400     EXIT.
069500*
069600*    CU - DEVUELVE LOS REGISTROS DEL CUST-ID PEDIDO.
069700 3200-CONS-CU-I.
069800     IF WS-TRN-CUST-ID (WS-SCAN-IX) = INQ-CUST-ID
069900        PERFORM 3800-DETALLE-RPT-I THRU 3800-DETALLE-RPT-F
070000        ADD 1 TO WS-CANT-MATCHES
070100     END-IF.
070200     ADD 1 TO WS-SCAN-IX.
070300 3200-CONS-CU-F.
070400     EXIT.
070500*
070600*    VA - DEVUELVE LOS REGISTROS VIGENTES (TRN-VALID = Y).
070700 3300-CONS-VA-I.
070800     IF WS-TRN-VALID (WS-SCAN-IX) = 'Y'
070900        PERFORM 3800-DETALLE-RPT-I THRU 3800-DETALLE-RPT-F
071000        ADD 1 TO WS-CANT-MATCHES
071100     END-IF.
071200     ADD 1 TO WS-SCAN-IX.
071300 3300-CONS-VA-F.
071400     EXIT.
071500*
071600*    NM - DEVUELVE LOS REGISTROS CUYO TRN-CUST-NAME CONTIENE EL
071700*    FRAGMENTO INQ-NAME, SIN DISTINGUIR MAYUS./MINUS. (SIS-0488)
071800 3400-CONS-NM-I.                                                  SIS-0488
071900     MOVE WS-TRN-CUST-NAME (WS-SCAN-IX) TO WS-NM-NOMBRE-MAY.
072000     INSPECT WS-NM-NOMBRE-MAY CONVERTING
072100             'abcdefghijklmnopqrstuvwxyz'
072200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
072300     MOVE INQ-NAME TO WS-NM-FRAGM-MAY.
072400     INSPECT WS-NM-FRAGM-MAY CONVERTING
072500             'abcdefghijklmnopqrstuvwxyz'
072600          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
072700     MOVE 100 TO WS-NM-POS.
072800     MOVE ZERO TO WS-NM-LEN-NOM.
072900     PERFORM 3410-MEDIR-NOMBRE-I THRU 3410-MEDIR-NOMBRE-F
073000        UNTIL WS-NM-POS = ZERO OR WS-NM-LEN-NOM NOT = ZERO.
073100     MOVE 100 TO WS-NM-POS.
073200     MOVE ZERO TO WS-NM-LEN-FRAG.
073300     PERFORM 3415-MEDIR-FRAGM-I THRU 3415-MEDIR-FRAGM-F
073400        UNTIL WS-NM-POS = ZERO OR WS-NM-LEN-FRAG NOT = ZERO.
073500     MOVE 'N' TO WS-NM-HALLADO.
073600*    SIS-0538: INQ-NAME EN BLANCO ES EL FRAGMENTO VACIO, QUE      SIS-0538
073700*    TODA CADENA CONTIENE; UN NOMBRE NO EN BLANCO SIEMPRE         SIS-0538
073800*    CALIFICA (ANTES QUEDABA SIN CALIFICAR NINGUN REGISTRO).      SIS-0538
073900     IF WS-NM-LEN-FRAG = ZERO                                     SIS-0538
074000        IF WS-NM-LEN-NOM NOT = ZERO                               SIS-0538
074100           MOVE 'S' TO WS-NM-HALLADO                              SIS-0538
074200        END-IF                                                    SIS-0538
074300     ELSE                                                         SIS-0538
074400        IF WS-NM-LEN-FRAG NOT > WS-NM-LEN-NOM                     SIS-0538
074500           COMPUTE WS-NM-LIMITE = WS-NM-LEN-NOM - WS-NM-LEN-FRAG + 1
074600           MOVE 1 TO WS-NM-POS
074700           PERFORM 3420-COMPARAR-SUBCAD-I THRU 3420-COMPARAR-SUBCAD-F
074800              UNTIL WS-NM-POS > WS-NM-LIMITE OR WS-NM-HALLADO = 'S'
074900        END-IF                                                    SIS-0538
075000     END-IF.
075100     IF WS-NM-HALLADO = 'S'
075200        PERFORM 3800-DETALLE-RPT-I THRU 3800-DETALLE-RPT-F
075300        ADD 1 TO WS-CANT-MATCHES
075400     END-IF.
075500     ADD 1 TO WS-SCAN-IX.
075600 3400-CONS-NM-F.                                                  SIS-0488
075700     EXIT.
075800*
075900 3410-MEDIR-NOMBRE-I.                                             SIS-0488
076000     IF WS-NM-NOMBRE-MAY (WS-NM-POS:1) NOT = SPACE
076100        MOVE WS-NM-POS TO WS-NM-LEN-NOM
076200     ELSE
076300        SUBTRACT 1 FROM WS-NM-POS
076400     END-IF.
076500 3410-MEDIR-NOMBRE-F.                                             SIS-0488
076600     EXIT.
076700*
076800 3415-MEDIR-FRAGM-I.                                              SIS-0488
076900     IF WS-NM-FRAGM-MAY (WS-NM-POS:1) NOT = SPACE
077000        MOVE WS-NM-POS TO WS-NM-LEN-FRAG
077100     ELSE
077200        SUBTRACT 1 FROM WS-NM-POS
077300     END-IF.
077400 3415-MEDIR-FRAGM-F.                                              SIS-0488
077500     EXIT.
077600*
077700 3420-COMPARAR-SUBCAD-I.                                          SIS-0488
077800     IF WS-NM-NOMBRE-MAY (WS-NM-POS:WS-NM-LEN-FRAG) =
077900        WS-NM-FRAGM-MAY (1:WS-NM-LEN-FRAG)
078000        MOVE 'S' TO WS-NM-HALLADO
078100     ELSE
078200        ADD 1 TO WS-NM-POS
078300     END-IF.
078400 3420-COMPARAR-SUBCAD-F.                                          SIS-0488
078500     EXIT.
078600*
078700*    AR - DEVUELVE LOS REGISTROS CON IMPORTE ENTRE INQ-MIN-AMT
078800*    E INQ-MAX-AMT, AMBOS INCLUIDOS.
078900 3500-CONS-AR-I.
079000     IF WS-TRN-AMOUNT (WS-SCAN-IX) NOT < INQ-MIN-AMT AND
079100        WS-TRN-AMOUNT (WS-SCAN-IX) NOT > INQ-MAX-AMT
079200        PERFORM 3800-DETALLE-RPT-I THRU 3800-DETALLE-RPT-F
079300        ADD 1 TO WS-CANT-MATCHES
079400     END-IF.
079500     ADD 1 TO WS-SCAN-IX.
079600 3500-CONS-AR-F.
079700     EXIT.
079800*
079900*    CV - DEVUELVE LOS REGISTROS DEL CUST-ID PEDIDO QUE ESTEN
080000*    VIGENTES (TRN-VALID = Y).
080100 3600-CONS-CV-I.
080200     IF WS-TRN-CUST-ID (WS-SCAN-IX) = INQ-CUST-ID AND
080300        WS-TRN-VALID (WS-SCAN-IX) = 'Y'
080400        PERFORM 3800-DETALLE-RPT-I THRU 3800-DETALLE-RPT-F
080500        ADD 1 TO WS-CANT-MATCHES
080600     END-IF.
080700     ADD 1 TO WS-SCAN-IX.
080800 3600-CONS-CV-F.
080900     EXIT.
081000*
081100*    TO - ACUMULA EL IMPORTE DE LOS REGISTROS VIGENTES DEL
081200*    CUST-ID PEDIDO. NO IMPRIME DETALLE, SOLO EL TOTAL.
081300 3700-CONS-TO-I.
081400     IF WS-TRN-CUST-ID (WS-SCAN-IX) = INQ-CUST-ID AND
081500        WS-TRN-VALID (WS-SCAN-IX) = 'Y'
081600        ADD WS-TRN-AMOUNT (WS-SCAN-IX) TO WS-TOT-IMPORTE
081700     END-IF.
081800     ADD 1 TO WS-SCAN-IX.
081900 3700-CONS-TO-F.
082000     EXIT.
082100*
082200 3800-DETALLE-RPT-I.
082300     MOVE SPACES TO WS-DETALLE-RPT.
082400     MOVE WS-PIPE TO WS-COL1 WS-COL2 WS-COL7.
082500     MOVE SPACE   TO WS-COL3 WS-COL4 WS-COL5 WS-COL6.
082600     MOVE WS-TRN-PK-ID   (WS-SCAN-IX) TO WS-DET-PKID.
082700     MOVE WS-TRN-CUST-ID (WS-SCAN-IX) TO WS-DET-CUSTID.
082800     MOVE WS-TRN-CUST-NAME (WS-SCAN-IX) TO WS-CUST-NAME-100.
082900     MOVE WS-CUST-NAME-30 TO WS-DET-NAME.
083000     MOVE WS-TRN-AMOUNT  (WS-SCAN-IX) TO WS-DET-AMT.
083100     MOVE WS-TRN-CREATE-TS (WS-SCAN-IX) TO WS-DET-TS.
083200     MOVE WS-TRN-VALID   (WS-SCAN-IX) TO WS-DET-VALID.
083300     PERFORM 3810-ESCRIBIR-DET-I THRU 3810-ESCRIBIR-DET-F.
083400 3800-DETALLE-RPT-F.
083500     EXIT.
083600*
083700 3810-ESCRIBIR-DET-I.
083800     IF WS-CUENTA-LINEA > 52
083900        PERFORM 1500-ENCABEZADO-RPT-I THRU 1500-ENCABEZADO-RPT-F
084000     END-IF.
084100     WRITE REG-RPTINQ FROM WS-DETALLE-RPT AFTER ADVANCING 1.
084200     IF FS-RPTINQ NOT = '00'
084300        DISPLAY '* ERROR EN WRITE DE RPTINQ FS= ' FS-RPTINQ
084400        MOVE 9999 TO RETURN-CODE
084500     END-IF.
084600     ADD 1 TO WS-CUENTA-LINEA.
084700 3810-ESCRIBIR-DET-F.
084800     EXIT.
084900*
085000 3850-TRAILER-MATCH-I.
085100     MOVE WS-CANT-MATCHES TO WS-TRAIL-CNT.
085200     WRITE REG-RPTINQ FROM WS-TRAILER-MATCH AFTER ADVANCING 2.
085300     ADD 1 TO WS-CUENTA-LINEA.
085400 3850-TRAILER-MATCH-F.
085500     EXIT.
085600*
085700 3860-TRAILER-TOTAL-I.
085800     MOVE WS-TOT-IMPORTE TO WS-TRAIL-TOT.
085900     WRITE REG-RPTINQ FROM WS-TRAILER-TOTAL AFTER ADVANCING 2.
086000     ADD 1 TO WS-CUENTA-LINEA.
086100 3860-TRAILER-TOTAL-F.
086200     EXIT.
086300*
086400 3900-CONS-ERROR-I.                                               SIS-0521
086500     MOVE INQ-TYPE TO WS-ERR-TIPO.
086600     WRITE REG-RPTINQ FROM WS-LINEA-ERROR AFTER ADVANCING 1.
086700     ADD 1 TO WS-CUENTA-LINEA.
086800 3900-CONS-ERROR-F.                                               SIS-0521
086900     EXIT.
087000*
087100*----------------------------------------------------------------
087200*    GRABACION DEL MAESTRO ACTUALIZADO, EN EL MISMO ORDEN
087300*    ASCENDENTE DE TRN-PK-ID EN QUE QUEDO LA TABLA EN MEMORIA.
087400*----------------------------------------------------------------
087500 4000-GRABAR-MAESTRO-I.
087600     PERFORM 4050-ESCRIBIR-NUEVO-I THRU 4050-ESCRIBIR-NUEVO-F.
087700     ADD 1 TO WS-GRA-IX.
087800 4000-GRABAR-MAESTRO-F.
087900     EXIT.
088000*
088100 4050-ESCRIBIR-NUEVO-I.
088200     MOVE WS-TRN-PK-ID     (WS-GRA-IX) TO TRN-PK-ID.
088300     MOVE WS-TRN-CUST-ID   (WS-GRA-IX) TO TRN-CUST-ID.
088400     MOVE WS-TRN-CUST-NAME (WS-GRA-IX) TO TRN-CUST-NAME.
088500     MOVE WS-TRN-AMOUNT    (WS-GRA-IX) TO TRN-AMOUNT.
088600     MOVE WS-TRN-CREATE-TS (WS-GRA-IX) TO TRN-CREATE-TS.
088700     MOVE WS-TRN-VALID     (WS-GRA-IX) TO TRN-VALID.
088800     WRITE NEWMST FROM WS-REG-TRNMST.
088900     IF FS-NEWMST NOT = '00'
089000        DISPLAY '* ERROR EN WRITE DE NEWMST FS= ' FS-NEWMST
089100        MOVE 9999 TO RETURN-CODE
089200     ELSE
089300        ADD 1 TO WS-CANT-GRABADOS
089400     END-IF.
089500 4050-ESCRIBIR-NUEVO-F.
089600     EXIT.
089700*
089800*----------------------------------------------------------------
089900*    TOTALES DE CONTROL E IMPRESION DE CIERRE, CIERRE DE ARCHIVOS
090000*----------------------------------------------------------------
090100 9999-FINAL-I.
090200     PERFORM 9100-TOTALES-RPT-I THRU 9100-TOTALES-RPT-F.
090300     PERFORM 9200-CLOSE-FILES-I THRU 9200-CLOSE-FILES-F.
090400     DISPLAY '* TOTALES PGMTRNBA ***********************'.
090500     DISPLAY '  MAESTRO LEIDO    : ' WS-CANT-LEIDOS.
090600     DISPLAY '  ALTAS APLICADAS  : ' WS-CANT-ALTAS.
090700     DISPLAY '  MODIF APLICADAS  : ' WS-CANT-MODIF.
090800     DISPLAY '  BAJAS APLICADAS  : ' WS-CANT-BAJAS.
090900     DISPLAY '  NOVEDADES RECHAZ.: ' WS-CANT-RECHAZOS.
091000     DISPLAY '  MAESTRO GRABADO  : ' WS-CANT-GRABADOS.
091100 9999-FINAL-F.
091200     EXIT.
091300*
091400 9100-TOTALES-RPT-I.
091500     MOVE SPACES TO WS-CTL-LINEA.
091600     MOVE 'REGISTROS LEIDOS DEL MAESTRO:' TO WS-CTL-ETIQ.
091700     MOVE WS-CANT-LEIDOS TO WS-CTL-VALOR.
091800     WRITE REG-RPTINQ FROM WS-CTL-LINEA AFTER ADVANCING 2.
091900     MOVE SPACES TO WS-CTL-LINEA.
092000     MOVE 'ALTAS APLICADAS:' TO WS-CTL-ETIQ.
092100     MOVE WS-CANT-ALTAS TO WS-CTL-VALOR.
092200     WRITE REG-RPTINQ FROM WS-CTL-LINEA AFTER ADVANCING 1.
092300     MOVE SPACES TO WS-CTL-LINEA.
092400     MOVE 'MODIFICACIONES APLICADAS:' TO WS-CTL-ETIQ.
092500     MOVE WS-CANT-MODIF TO WS-CTL-VALOR.
092600     WRITE REG-RPTINQ FROM WS-CTL-LINEA AFTER ADVANCING 1.
092700     MOVE SPACES TO WS-CTL-LINEA.
092800     MOVE 'BAJAS APLICADAS:' TO WS-CTL-ETIQ.
092900     MOVE WS-CANT-BAJAS TO WS-CTL-VALOR.
093000     WRITE REG-RPTINQ FROM WS-CTL-LINEA AFTER ADVANCING 1.
093100     MOVE SPACES TO WS-CTL-LINEA.
093200     MOVE 'NOVEDADES RECHAZADAS:' TO WS-CTL-ETIQ.
093300     MOVE WS-CANT-RECHAZOS TO WS-CTL-VALOR.
093400     WRITE REG-RPTINQ FROM WS-CTL-LINEA AFTER ADVANCING 1.
093500     MOVE SPACES TO WS-CTL-LINEA.
093600     MOVE 'REGISTROS GRABADOS EN NEWMST:' TO WS-CTL-ETIQ.
093700     MOVE WS-CANT-GRABADOS TO WS-CTL-VALOR.
093800     WRITE REG-RPTINQ FROM WS-CTL-LINEA AFTER ADVANCING 1.
093900 9100-TOTALES-RPT-F.
094000     EXIT.
094100*
094200 9200-CLOSE-FILES-I.
094300     CLOSE TRNMST.
094400     CLOSE MNTREQ.
094500     CLOSE INQREQ.
094600     CLOSE NEWMST.
094700     CLOSE RPTINQ.
094800 9200-CLOSE-FILES-F.
094900     EXIT.
