000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFCLAS.
000300 AUTHOR.        M CABRERA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCO DEL INTERIOR.
000500 DATE-WRITTEN.  09/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO EXCLUSIVO INTERNO.
000800***************************************************************
000900*  PROGRAMA  : PGMFCLAS                                       *
001000*  PROPOSITO : CLASIFICAR CADA NOMBRE DE ARCHIVO RECIBIDO EN   *
001100*              FCLIN SEGUN SU EXTENSION, SACANDO PRIMERO EL    *
001200*              SUFIJO .ENCODED SI LO TRAE, E IMPRIMIENDO UNA   *
001300*              LINEA POR NOMBRE EN EL INFORME RPTFCL.          *
001400*                                                               *
001500*  ARCHIVOS  :                                                 *
001600*    FCLIN  (ENTRADA)  NOMBRES DE ARCHIVO A CLASIFICAR          *
001700*    RPTFCL (SALIDA)   INFORME DE CLASIFICACION                *
001800*                                                               *
001900*  LA TABLA DE CATEGORIAS (WS-TBL-CATEGORIA-VALS) SE ARMA CON   *
002000*  PARES EXTENSION/DESCRIPCION CARGADOS POR VALUE Y SE BUSCA    *
002100*  CON SEARCH, AL ESTILO DE LAS TABLAS DE CODIGOS DEL CURSO DE  *
002200*  IDZ (VER LA RUTINA RESPXMPL DEL MATERIAL DE REFERENCIA).     *
002300***************************************************************
002400*                     REGISTRO DE CAMBIOS                      *
002500*----------------------------------------------------------------
002600*  FECHA       PROGR.   TICKET     DESCRIPCION                  *
002700*----------------------------------------------------------------
002800*  09/06/1993  MCAB     SIS-0227   VERSION INICIAL: EXTRACCION  *
002900*                                  DE EXTENSION Y CLASIFICACION *
003000*                                  POR TABLA (10 CATEGORIAS).   *
003100*  14/12/1994  JPERALTA SIS-0281   SE AGREGA EL CORTE DEL       *
003200*                                  SUFIJO .ENCODED ANTES DE     *
003300*                                  EXTRAER LA EXTENSION.        *
003400*  22/05/1996  MCAB     SIS-0337   SE AMPLIA LA TABLA A 40      *
003500*                                  EXTENSIONES (AUDIO, VIDEO,   *
003600*                                  ARCHIVOS COMPRIMIDOS).       *
003700*  17/02/1998  JPERALTA SIS-0413   REVISION ANO 2000: SOLO      *
003800*                                  AFECTA EL TITULO DE PAGINA,  *
003900*                                  QUE TOMA LA FECHA DE SISTEMA.*
004000*  05/03/1999  LTORRES  SIS-0421   UN NOMBRE CON UN SOLO PUNTO  *
004100*                                  INICIAL (ARCHIVO OCULTO, EJ. *
004200*                                  .GITIGNORE) NO TIENE         *
004300*                                  EXTENSION PARA 2200-EXTRAER- *
004400*                                  EXT-I (EL PUNTO EN POSICION 1*
004500*                                  NO CUENTA COMO SEPARADOR).   *
004600*  11/08/2000  LTORRES  SIS-0436   LA BUSQUEDA DE EXTENSION Y   *
004700*                                  LA COMPARACION CONTRA LA     *
004800*                                  TABLA PASAN A SER SIEMPRE EN *
004900*                                  MAYUSCULAS.                  *
005000*  18/03/2002  SDIAZ    SIS-0445   2300-CLASIFICAR-I INFORMABA  *
005100*                                  "DESCONOCIDO" PARA LOS       *
005200*                                  ARCHIVOS SIN EXTENSION; PASAN*
005300*                                  A CLASIFICARSE COMO          *
005400*                                  EXECUTABLE/BINARY FILE. LA   *
005500*                                  EXTENSION NO HALLADA EN LA   *
005600*                                  TABLA AHORA SE INFORMA ENTRE *
005700*                                  PARENTESIS (SE AMPLIA        *
005800*                                  WS-CAT-DESC/WS-DET-CATEG A   *
005900*                                  30 BYTES).                  *
006000*  02/09/2003  SDIAZ    SIS-0459   DOS AJUSTES PEDIDOS POR      *
006100*                                  AUDITORIA: 1) 2100-DERIVAR-  *
006200*                                  NOMBRE-I NO RECORTABA EL     *
006300*                                  SUFIJO .ENCODED CUANDO ESE   *
006400*                                  SUFIJO ERA EL NOMBRE COMPLETO*
006500*                                  (8 CARACTERES); EL CORTE     *
006600*                                  AHORA ACTUA DESDE 8          *
006700*                                  CARACTERES EN ADELANTE Y     *
006800*                                  DEJA EL NOMBRE DERIVADO EN   *
006900*                                  BLANCO SI NO QUEDA NADA.     *
007000*                                  2) LA EXTENSION QUE SE       *
007100*                                  IMPRIME EN EL REPORTE Y EN   *
007200*                                  EL MENSAJE "UNKNOWN FILE     *
007300*                                  TYPE" AHORA VA EN MINUSCULAS *
007400*                                  (WS-CAT-EXT-MINUSC); LA      *
007500*                                  BUSQUEDA EN LA TABLA SIGUE   *
007600*                                  HACIENDOSE EN MAYUSCULAS     *
007700*                                  SOBRE WS-CAT-EXT-BUSCADA.    *
007800***************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT FCLIN   ASSIGN DDFCLIN
008600            FILE STATUS IS FS-FCLIN.
008700     SELECT RPTFCL  ASSIGN DDRPTFCL
008800            FILE STATUS IS FS-RPTFCL.
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  FCLIN
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-FCLIN                  PIC X(84).
009500 FD  RPTFCL
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-RPTFCL                 PIC X(132).
009900 WORKING-STORAGE SECTION.
010000 01  FILLER                     PIC X(28)
010100         VALUE '* INICIO WORKING-STORAGE  *'.
010200*
010300*    COPY CPFCLREQ.
010400*////////////////// (FCLREQ) /////////////////////////////////////
010500*    LAYOUT  NOMBRE DE ARCHIVO A CLASIFICAR, VISTA DE TRABAJO
010600*    PARA EL READ INTO DE FCLIN.
010700 01  WS-REG-FCLREQ.
010800     03  FCL-FILENAME           PIC X(80)    VALUE SPACES.
010900     03  FILLER                 PIC X(04)    VALUE SPACES.
011000*
011100 77  FS-FCLIN                   PIC X(02) VALUE SPACES.
011200 77  FS-RPTFCL                  PIC X(02) VALUE SPACES.
011300 77  WS-SW-FCL                  PIC X(01) VALUE 'N'.
011400     88  WS-FIN-FCL                        VALUE 'Y'.
011500     88  WS-NO-FIN-FCL                     VALUE 'N'.
011600*
011700 77  WS-CANT-LEIDOS              PIC 9(07) COMP VALUE ZERO.
011800 77  WS-CANT-IMPRESOS            PIC 9(07) COMP VALUE ZERO.
011900 77  WS-CUENTA-LINEA             PIC S9(05) COMP VALUE ZERO.
012000*
012100*    SIS-0413 (REVISION ANO 2000): FECHA DE SISTEMA PARA EL
012200*    TITULO DE PAGINA, CON VENTANA DE SIGLO.
012300 01  WS-FECHA-SISTEMA.
012400     03  WS-FEC-AA               PIC 9(02).
012500     03  WS-FEC-MM               PIC 9(02).
012600     03  WS-FEC-DD               PIC 9(02).
012700*
012800*    NOMBRE ORIGINAL, VISTA DE CARACTERES PARA MEDIR LARGO Y
012900*    PARA COMPARAR EL SUFIJO .ENCODED.
013000 01  WS-NOM-ORIG-GRP.
013100     03  WS-NOM-ORIG-X           PIC X(80) VALUE SPACES.
013200 01  WS-NOM-ORIG-TBL REDEFINES WS-NOM-ORIG-GRP.
013300     03  WS-NOM-ORIG-CHAR OCCURS 80 TIMES
013400                                 PIC X(01) INDEXED BY WS-NO-IX.
013500*
013600*    NOMBRE DERIVADO (SIN EL SUFIJO .ENCODED), VISTA DE
013700*    CARACTERES PARA EL BARRIDO HACIA ATRAS DEL ULTIMO PUNTO.
013800 01  WS-NOM-DERIV-GRP.
013900     03  WS-NOM-DERIV-X          PIC X(80) VALUE SPACES.
014000 01  WS-NOM-DERIV-TBL REDEFINES WS-NOM-DERIV-GRP.
014100     03  WS-NOM-DERIV-CHAR OCCURS 80 TIMES
014200                                 PIC X(01) INDEXED BY WS-ND-IX.
014300*
014400 77  WS-NOM-MAY                  PIC X(80) VALUE SPACES.
014500 77  WS-NOM-LEN-ORIG             PIC S9(03) COMP VALUE ZERO.
014600 77  WS-NOM-LEN-DERIV            PIC S9(03) COMP VALUE ZERO.
014700 77  WS-NOM-LEN-EXT              PIC S9(03) COMP VALUE ZERO.
014800*    SIS-0462: LARGO REAL DE LA EXTENSION RECORTADO AL ANCHO DE   SIS-0462
014900*    WS-CAT-EXT-BUSCADA/WS-CAT-EXT-MINUSC, PARA QUE EL STRING Y   SIS-0462
015000*    LA REFERENCIA MODIFICADA NUNCA EXCEDAN EL CAMPO.             SIS-0462
015100 77  WS-CAT-LEN-EXT              PIC S9(03) COMP VALUE ZERO.      SIS-0462
015200 77  WS-NOM-POS                  PIC S9(03) COMP VALUE ZERO.
015300 77  WS-ND-POS                   PIC S9(03) COMP VALUE ZERO.
015400 77  WS-NOM-PUNTO-POS            PIC S9(03) COMP VALUE ZERO.
015500*    SIS-0462: AMPLIADO DE 5 A 16 BYTES; HABIA EXTENSIONES REALES SIS-0462
015600*    DE MAS DE 4 LETRAS (.CONFIG, .BACKUP) QUE EXCEDIAN EL ANCHO  SIS-0462
015700*    ANTERIOR.                                                    SIS-0462
015800 77  WS-CAT-EXT-BUSCADA          PIC X(16) VALUE SPACES.          SIS-0462
015900*    SIS-0459: COPIA EN MINUSCULAS DE LA EXTENSION, PARA
016000*    INFORME/REPORTE. LA BUSQUEDA EN LA TABLA SIGUE HACIENDOSE
016100*    CONTRA WS-CAT-EXT-BUSCADA (MAYUSCULAS).                      SIS-0459
016200 77  WS-CAT-EXT-MINUSC           PIC X(16) VALUE SPACES.          SIS-0462
016300*    SIS-0462: AMPLIADO DE 30 A 40; CON LA EXTENSION A 16 BYTES   SIS-0462
016400*    'UNKNOWN FILE TYPE (' + EXT + ')' PUEDE LLEGAR A 37.         SIS-0462
016500 77  WS-CAT-DESC                 PIC X(40) VALUE SPACES.          SIS-0462
016600*
016700*    TABLA DE CATEGORIAS POR EXTENSION. SE CARGA POR VALUE Y SE
016800*    BUSCA CON SEARCH (VER RESPXMPL EN EL MATERIAL DE REFERENCIA
016900*    DE IDZ - SIS-0337 LA AMPLIO DE 10 A 40 EXTENSIONES).
017000 01  WS-TBL-CATEGORIA-VALS.                                       SIS-0337
017100     03  FILLER            PIC X(25) VALUE
017200         '.TXT Text file           '.
017300     03  FILLER            PIC X(25) VALUE
017400         '.MD  Text file           '.
017500     03  FILLER            PIC X(25) VALUE
017600         '.CPP Text file           '.
017700     03  FILLER            PIC X(25) VALUE
017800         '.JAVAText file           '.
017900     03  FILLER            PIC X(25) VALUE
018000         '.PY  Text file           '.
018100     03  FILLER            PIC X(25) VALUE
018200         '.JS  Text file           '.
018300     03  FILLER            PIC X(25) VALUE
018400         '.HTMLText file           '.
018500     03  FILLER            PIC X(25) VALUE
018600         '.CSS Text file           '.
018700     03  FILLER            PIC X(25) VALUE
018800         '.JPG Image file          '.
018900     03  FILLER            PIC X(25) VALUE
019000         '.JPEGImage file          '.
019100     03  FILLER            PIC X(25) VALUE
019200         '.PNG Image file          '.
019300     03  FILLER            PIC X(25) VALUE
019400         '.GIF Image file          '.
019500     03  FILLER            PIC X(25) VALUE
019600         '.BMP Image file          '.
019700     03  FILLER            PIC X(25) VALUE
019800         '.TIFFImage file          '.
019900     03  FILLER            PIC X(25) VALUE
020000         '.MP4 Video file          '.
020100     03  FILLER            PIC X(25) VALUE
020200         '.AVI Video file          '.
020300     03  FILLER            PIC X(25) VALUE
020400         '.MOV Video file          '.
020500     03  FILLER            PIC X(25) VALUE
020600         '.MKV Video file          '.
020700     03  FILLER            PIC X(25) VALUE
020800         '.WEBMVideo file          '.
020900     03  FILLER            PIC X(25) VALUE
021000         '.MP3 Audio file          '.
021100     03  FILLER            PIC X(25) VALUE
021200         '.WAV Audio file          '.
021300     03  FILLER            PIC X(25) VALUE
021400         '.FLACAudio file          '.
021500     03  FILLER            PIC X(25) VALUE
021600         '.AAC Audio file          '.
021700     03  FILLER            PIC X(25) VALUE
021800         '.OGG Audio file          '.
021900     03  FILLER            PIC X(25) VALUE
022000         '.PDF PDF document        '.
022100     03  FILLER            PIC X(25) VALUE
022200         '.DOC Word document       '.
022300     03  FILLER            PIC X(25) VALUE
022400         '.DOCXWord document       '.
022500     03  FILLER            PIC X(25) VALUE
022600         '.XLS Excel spreadsheet   '.
022700     03  FILLER            PIC X(25) VALUE
022800         '.XLSXExcel spreadsheet   '.
022900     03  FILLER            PIC X(25) VALUE
023000         '.ZIP Archive file        '.
023100     03  FILLER            PIC X(25) VALUE
023200         '.TAR Archive file        '.
023300     03  FILLER            PIC X(25) VALUE
023400         '.GZ  Archive file        '.
023500     03  FILLER            PIC X(25) VALUE
023600         '.7Z  Archive file        '.
023700     03  FILLER            PIC X(25) VALUE
023800         '.RAR Archive file        '.
023900     03  FILLER            PIC X(25) VALUE
024000         '.EXE Executable file     '.
024100     03  FILLER            PIC X(25) VALUE
024200         '.APP Executable file     '.
024300     03  FILLER            PIC X(25) VALUE
024400         '.DEB Executable file     '.
024500     03  FILLER            PIC X(25) VALUE
024600         '.RPM Executable file     '.
024700     03  FILLER            PIC X(25) VALUE
024800         '.DAT Binary data file    '.
024900     03  FILLER            PIC X(25) VALUE
025000         '.BIN Binary data file    '.
025100 01  WS-TBL-CATEGORIA REDEFINES WS-TBL-CATEGORIA-VALS.            SIS-0337
025200     03  WS-CAT-ROW OCCURS 40 TIMES INDEXED BY WS-CAT-IX.
025300         05  WS-CAT-EXT          PIC X(05).
025400         05  WS-CAT-DESC-TBL     PIC X(20).
025500*
025600*    LINEA DE TITULO DE PAGINA DEL INFORME DE CLASIFICACION.
025700 01  WS-TITULO-RPT.
025800     03  FILLER                 PIC X(35) VALUE SPACES.
025900     03  FILLER                 PIC X(36)
026000             VALUE 'INFORME DE CLASIFICACION - FCLAS'.
026100     03  FILLER                 PIC X(10) VALUE SPACES.
026200     03  FILLER                 PIC X(14)
026300             VALUE 'FECHA CORRIDA:'.
026400     03  WS-TIT-DD              PIC Z9.
026500     03  FILLER                 PIC X(01) VALUE '/'.
026600     03  WS-TIT-MM              PIC Z9.
026700     03  FILLER                 PIC X(01) VALUE '/'.
026800     03  WS-TIT-AAAA            PIC 9(04).
026900     03  FILLER                 PIC X(27) VALUE SPACES.
027000*
027100*    LINEA DE SUBTITULO (ENCABEZADO DE COLUMNAS DEL DETALLE).
027200 01  WS-SUBTIT-RPT.
027300     03  FILLER                 PIC X(01) VALUE SPACE.
027400     03  FILLER                 PIC X(30) VALUE 'FILENAME'.
027500     03  FILLER                 PIC X(01) VALUE SPACE.
027600     03  FILLER                 PIC X(30) VALUE 'DERIVED-NAME'.
027700     03  FILLER                 PIC X(01) VALUE SPACE.
027800     03  FILLER                 PIC X(16) VALUE 'EXT'.            SIS-0462
027900     03  FILLER                 PIC X(01) VALUE SPACE.
028000     03  FILLER                 PIC X(40) VALUE 'CATEGORY'.       SIS-0462
028100     03  FILLER                 PIC X(12) VALUE SPACES.           SIS-0462
028200*
028300*    LINEA DE DETALLE, UNA POR NOMBRE RECIBIDO EN FCLIN.
028400 01  WS-DETALLE-RPT.
028500     03  WS-COLF1               PIC X(01) VALUE SPACE.
028600     03  WS-DET-FILENAME        PIC X(30) VALUE SPACES.
028700     03  WS-COLF2               PIC X(01) VALUE SPACE.
028800     03  WS-DET-DERIVADO        PIC X(30) VALUE SPACES.
028900     03  WS-COLF3               PIC X(01) VALUE SPACE.
029000     03  WS-DET-EXT             PIC X(16) VALUE SPACES.           SIS-0462
029100     03  WS-COLF4               PIC X(01) VALUE SPACE.
029200     03  WS-DET-CATEG           PIC X(40) VALUE SPACES.           SIS-0462
029300     03  FILLER                 PIC X(12) VALUE SPACES.           SIS-0462
029400*
029500*    LINEA DE TOTALES DE CONTROL DE FIN DE CORRIDA.
029600 01  WS-CTL-LINEA.
029700     03  FILLER                 PIC X(20) VALUE SPACES.
029800     03  WS-CTL-ETIQ             PIC X(35) VALUE SPACES.
029900     03  WS-CTL-VALOR            PIC ZZZZZZ9.
030000     03  FILLER                 PIC X(70) VALUE SPACES.
030100*
030200 01  FILLER                     PIC X(25)
030300         VALUE '* FINAL WORKING-STORAGE  *'.
030400 PROCEDURE DIVISION.
030500*
030600 0000-PRINCIPAL-I.
030700     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
030800     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
030900        UNTIL WS-FIN-FCL.
031000     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
031100 0000-PRINCIPAL-F.
031200     GOBACK.
031300*
031400 1000-INICIO-I.
031500     OPEN INPUT  FCLIN.
031600     OPEN OUTPUT RPTFCL.
031700     IF FS-FCLIN NOT = '00' OR FS-RPTFCL NOT = '00'
031800        DISPLAY '* ERROR EN OPEN DE ARCHIVOS DE PGMFCLAS'
031900        MOVE 9999 TO RETURN-CODE
032000        GOBACK
032100     END-IF.
032200     PERFORM 1500-ENCABEZADO-RPT-I THRU 1500-ENCABEZADO-RPT-F.
032300     PERFORM 1050-LEER-FCLIN-I THRU 1050-LEER-FCLIN-F.
032400 1000-INICIO-F.
032500     EXIT.
032600*
032700 1050-LEER-FCLIN-I.
032800     READ FCLIN INTO WS-REG-FCLREQ.
032900     EVALUATE FS-FCLIN
033000        WHEN '00'
033100           ADD 1 TO WS-CANT-LEIDOS
033200        WHEN '10'
033300           SET WS-FIN-FCL TO TRUE
033400        WHEN OTHER
033500           DISPLAY '* ERROR EN LECTURA DE FCLIN FS= ' FS-FCLIN
033600           MOVE 9999 TO RETURN-CODE
033700           SET WS-FIN-FCL TO TRUE
033800     END-EVALUATE.
033900 1050-LEER-FCLIN-F.
034000     EXIT.
034100*
034200 1500-ENCABEZADO-RPT-I.                                           SIS-0413
034300     ACCEPT WS-FECHA-SISTEMA FROM DATE.
034400     MOVE WS-FEC-DD TO WS-TIT-DD.
034500     MOVE WS-FEC-MM TO WS-TIT-MM.
034600     IF WS-FEC-AA < 50
034700        COMPUTE WS-TIT-AAAA = 2000 + WS-FEC-AA
034800     ELSE
034900        COMPUTE WS-TIT-AAAA = 1900 + WS-FEC-AA
035000     END-IF.
035100     WRITE REG-RPTFCL FROM WS-TITULO-RPT AFTER ADVANCING PAGE.
035200     MOVE 1 TO WS-CUENTA-LINEA.
035300     PERFORM 1600-SUBTITULO-RPT-I THRU 1600-SUBTITULO-RPT-F.
035400 1500-ENCABEZADO-RPT-F.                                           SIS-0413
035500     EXIT.
035600*
035700 1600-SUBTITULO-RPT-I.
035800     WRITE REG-RPTFCL FROM WS-SUBTIT-RPT AFTER ADVANCING 1.
035900     ADD 1 TO WS-CUENTA-LINEA.
036000 1600-SUBTITULO-RPT-F.
036100     EXIT.
036200*
036300 2000-PROCESO-I.
036400     PERFORM 2100-DERIVAR-NOMBRE-I THRU 2100-DERIVAR-NOMBRE-F.
036500     PERFORM 2200-EXTRAER-EXT-I    THRU 2200-EXTRAER-EXT-F.
036600     PERFORM 2300-CLASIFICAR-I     THRU 2300-CLASIFICAR-F.
036700     PERFORM 2400-IMPRIMIR-I       THRU 2400-IMPRIMIR-F.
036800     PERFORM 1050-LEER-FCLIN-I     THRU 1050-LEER-FCLIN-F.
036900 2000-PROCESO-F.
037000     EXIT.
037100*
037200*    SIS-0281: SE CORTA EL SUFIJO .ENCODED ANTES DE CLASIFICAR.
037300 2100-DERIVAR-NOMBRE-I.                                           SIS-0281
037400     MOVE FCL-FILENAME TO WS-NOM-ORIG-X.
037500     MOVE 80   TO WS-NOM-POS.
037600     MOVE ZERO TO WS-NOM-LEN-ORIG.
037700     PERFORM 2110-MEDIR-ORIG-I THRU 2110-MEDIR-ORIG-F
037800        UNTIL WS-NOM-POS = ZERO OR WS-NOM-LEN-ORIG NOT = ZERO.
037900     MOVE WS-NOM-ORIG-X TO WS-NOM-MAY.
038000     INSPECT WS-NOM-MAY CONVERTING                                SIS-0436
038100             'abcdefghijklmnopqrstuvwxyz'                         SIS-0436
038200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        SIS-0436
038300     MOVE WS-NOM-ORIG-X  TO WS-NOM-DERIV-X.
038400     MOVE WS-NOM-LEN-ORIG TO WS-NOM-LEN-DERIV.
038500     IF WS-NOM-LEN-ORIG >= 8                                      SIS-0459
038600        IF WS-NOM-MAY (WS-NOM-LEN-ORIG - 7:8) = '.ENCODED'
038700           COMPUTE WS-NOM-LEN-DERIV = WS-NOM-LEN-ORIG - 8
038800           MOVE SPACES TO WS-NOM-DERIV-X
038900           IF WS-NOM-LEN-DERIV > ZERO                             SIS-0459
039000              MOVE WS-NOM-ORIG-X (1:WS-NOM-LEN-DERIV)             SIS-0459
039100                   TO WS-NOM-DERIV-X                              SIS-0459
039200           END-IF                                                 SIS-0459
039300        END-IF
039400     END-IF.
039500 2100-DERIVAR-NOMBRE-F.                                           SIS-0281
039600     EXIT.
039700*
039800 2110-MEDIR-ORIG-I.                                               SIS-0281
039900     IF WS-NOM-ORIG-X (WS-NOM-POS:1) NOT = SPACE
040000        MOVE WS-NOM-POS TO WS-NOM-LEN-ORIG
040100     ELSE
040200        SUBTRACT 1 FROM WS-NOM-POS
040300     END-IF.
040400 2110-MEDIR-ORIG-F.                                               SIS-0281
040500     EXIT.
040600*
040700*    SIS-0421: UN PUNTO INICIAL (POSICION 1) NO CUENTA COMO
040800*    SEPARADOR DE EXTENSION (ARCHIVO OCULTO).
040900 2200-EXTRAER-EXT-I.                                              SIS-0421
041000     MOVE ZERO TO WS-NOM-PUNTO-POS.
041100     IF WS-NOM-LEN-DERIV > 1
041200        MOVE WS-NOM-LEN-DERIV TO WS-ND-POS
041300        PERFORM 2210-BUSCAR-PUNTO-I THRU 2210-BUSCAR-PUNTO-F
041400           UNTIL WS-ND-POS <= 1 OR WS-NOM-PUNTO-POS NOT = ZERO
041500     END-IF.
041600     MOVE SPACES TO WS-CAT-EXT-BUSCADA.
041700     MOVE SPACES TO WS-CAT-EXT-MINUSC.                            SIS-0459
041800     MOVE ZERO   TO WS-CAT-LEN-EXT.                               SIS-0462
041900     IF WS-NOM-PUNTO-POS NOT = ZERO
042000        COMPUTE WS-NOM-LEN-EXT =
042100                WS-NOM-LEN-DERIV - WS-NOM-PUNTO-POS + 1
042200*       SIS-0462: EL CAMPO DE TRABAJO MIDE 16; SI LA EXTENSION    SIS-0462
042300*       REAL ES MAS LARGA SE TOMAN SOLO LOS PRIMEROS 16 BYTES     SIS-0462
042400*       PARA LA REFERENCIA MODIFICADA Y EL STRING.                SIS-0462
042500        IF WS-NOM-LEN-EXT > 16                                    SIS-0462
042600           MOVE 16 TO WS-CAT-LEN-EXT                              SIS-0462
042700        ELSE                                                      SIS-0462
042800           MOVE WS-NOM-LEN-EXT TO WS-CAT-LEN-EXT                  SIS-0462
042900        END-IF                                                    SIS-0462
043000        MOVE WS-NOM-DERIV-X (WS-NOM-PUNTO-POS:WS-CAT-LEN-EXT)     SIS-0462
043100           TO WS-CAT-EXT-BUSCADA
043200        MOVE WS-CAT-EXT-BUSCADA TO WS-CAT-EXT-MINUSC              SIS-0459
043300        INSPECT WS-CAT-EXT-MINUSC CONVERTING                      SIS-0459
043400                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      SIS-0459
043500             TO 'abcdefghijklmnopqrstuvwxyz'                      SIS-0459
043600        INSPECT WS-CAT-EXT-BUSCADA CONVERTING                     SIS-0436
043700                'abcdefghijklmnopqrstuvwxyz'                      SIS-0436
043800             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      SIS-0436
043900     END-IF.
044000 2200-EXTRAER-EXT-F.                                              SIS-0421
044100     EXIT.
044200*
044300 2210-BUSCAR-PUNTO-I.                                             SIS-0421
044400     IF WS-NOM-DERIV-CHAR (WS-ND-POS) = '.'
044500        MOVE WS-ND-POS TO WS-NOM-PUNTO-POS
044600     ELSE
044700        SUBTRACT 1 FROM WS-ND-POS
044800     END-IF.
044900 2210-BUSCAR-PUNTO-F.                                             SIS-0421
045000     EXIT.
045100*
045200*    SIS-0445: UN NOMBRE SIN EXTENSION (PUNTO NO HALLADO, P.EJ.
045300*    MAKEFILE O UN OCULTO COMO .GITIGNORE) SE CLASIFICA COMO
045400*    EXECUTABLE/BINARY FILE, NO COMO DESCONOCIDO. LA EXTENSION NO
045500*    HALLADA EN LA TABLA SE INFORMA ENTRE PARENTESIS.
045600 2300-CLASIFICAR-I.                                               SIS-0445
045700     MOVE SPACES TO WS-CAT-DESC.
045800     IF WS-NOM-PUNTO-POS = ZERO
045900        MOVE 'Executable/Binary file' TO WS-CAT-DESC
046000     ELSE
046100        SET WS-CAT-IX TO 1
046200        SEARCH WS-CAT-ROW
046300           AT END
046400              STRING 'Unknown file type (' DELIMITED BY SIZE
046500                 WS-CAT-EXT-MINUSC (1:WS-CAT-LEN-EXT)             SIS-0462
046600                    DELIMITED BY SIZE
046700                 ')' DELIMITED BY SIZE
046800                 INTO WS-CAT-DESC
046900           WHEN WS-CAT-EXT (WS-CAT-IX) = WS-CAT-EXT-BUSCADA
047000              MOVE WS-CAT-DESC-TBL (WS-CAT-IX) TO WS-CAT-DESC
047100        END-SEARCH
047200     END-IF.
047300 2300-CLASIFICAR-F.                                               SIS-0445
047400     EXIT.
047500*
047600 2400-IMPRIMIR-I.
047700     IF WS-CUENTA-LINEA > 55
047800        MOVE ZERO TO WS-CUENTA-LINEA
047900        PERFORM 1500-ENCABEZADO-RPT-I THRU 1500-ENCABEZADO-RPT-F
048000     END-IF.
048100     MOVE SPACES TO WS-DETALLE-RPT.
048200     MOVE WS-NOM-ORIG-X  TO WS-DET-FILENAME.
048300     MOVE WS-NOM-DERIV-X TO WS-DET-DERIVADO.
048400     MOVE WS-CAT-EXT-MINUSC TO WS-DET-EXT.                        SIS-0459
048500     MOVE WS-CAT-DESC    TO WS-DET-CATEG.
048600     WRITE REG-RPTFCL FROM WS-DETALLE-RPT AFTER ADVANCING 1.
048700     IF FS-RPTFCL NOT = '00'
048800        DISPLAY '* ERROR EN WRITE DE RPTFCL FS= ' FS-RPTFCL
048900        MOVE 9999 TO RETURN-CODE
049000     ELSE
049100        ADD 1 TO WS-CANT-IMPRESOS
049200     END-IF.
049300     ADD 1 TO WS-CUENTA-LINEA.
049400 2400-IMPRIMIR-F.
049500     EXIT.
049600*
049700 9999-FINAL-I.
049800     PERFORM 9100-TOTALES-RPT-I THRU 9100-TOTALES-RPT-F.
049900     PERFORM 9200-CLOSE-FILES-I THRU 9200-CLOSE-FILES-F.
050000     DISPLAY '* TOTALES PGMFCLAS ***********************'.
050100     DISPLAY '  NOMBRES LEIDOS   : ' WS-CANT-LEIDOS.
050200     DISPLAY '  LINEAS IMPRESAS  : ' WS-CANT-IMPRESOS.
050300 9999-FINAL-F.
050400     EXIT.
050500*
050600 9100-TOTALES-RPT-I.
050700     MOVE SPACES TO WS-CTL-LINEA.
050800     MOVE 'NOMBRES DE ARCHIVO LEIDOS:' TO WS-CTL-ETIQ.
050900     MOVE WS-CANT-LEIDOS TO WS-CTL-VALOR.
051000     WRITE REG-RPTFCL FROM WS-CTL-LINEA AFTER ADVANCING 2.
051100     MOVE SPACES TO WS-CTL-LINEA.
051200     MOVE 'LINEAS DE DETALLE IMPRESAS:' TO WS-CTL-ETIQ.
051300     MOVE WS-CANT-IMPRESOS TO WS-CTL-VALOR.
051400     WRITE REG-RPTFCL FROM WS-CTL-LINEA AFTER ADVANCING 1.
051500 9100-TOTALES-RPT-F.
051600     EXIT.
051700*
051800 9200-CLOSE-FILES-I.
051900     CLOSE FCLIN.
052000     CLOSE RPTFCL.
052100 9200-CLOSE-FILES-F.
052200     EXIT.
